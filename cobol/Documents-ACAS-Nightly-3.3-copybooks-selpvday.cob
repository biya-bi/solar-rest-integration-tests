000100* 10/12/25 VBC - CREATED, DAILY SUMMARY OUTPUT, LINE SEQUENTIAL.
000110*  WRITTEN DATE-DESCENDING WITHIN PANEL - SEE PV010 CC-SERIES.
000120*
000130     SELECT   PV-DAILY-FILE ASSIGN TO "PVDAY"
000140              ORGANIZATION  IS LINE SEQUENTIAL
000150              ACCESS MODE   IS SEQUENTIAL
000160              FILE STATUS   IS PV-DAY-STATUS.
000170*
