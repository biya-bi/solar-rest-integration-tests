000100*****************************************************************
000110*                                                               *
000120*              DAILY ELECTRICITY AGGREGATION                    *
000130*            ( PV SUITE - NIGHTLY SOLAR PANEL ROLL-UP )         *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190 PROGRAM-ID.              PV010.
000200 AUTHOR.                  V B COEN.
000210 INSTALLATION.            APPLEWOOD COMPUTERS.
000220 DATE-WRITTEN.            04/09/1988.
000230 DATE-COMPILED.
000240 SECURITY.                NON-CONFIDENTIAL.
000250***
000260*    REMARKS.            ROLLS THE EDIT-CLEAN HOURLY ELECTRICITY
000270*                        READINGS (AS LEFT BY PV000) INTO ONE
000280*                        DAILY-ELECTRICITY SUMMARY RECORD PER
000290*                        PANEL/DATE, SUM/AVERAGE/MIN/MAX, FOR
000300*                        EVERY DATE STRICTLY BEFORE THE RUN DATE.
000310***
000320*    VERSION.            SEE PROG-NAME IN WS.
000330***
000340*    CALLED MODULES.     NONE.
000350***
000360*    FILES USED :
000370*                      PVHRV.  EDIT-CLEAN HOURLY READINGS, AS
000380*                              LEFT BY PV000, LINE SEQUENTIAL.
000390*                      PVSRT.  INTERNAL SORT WORK FILE - NOT A
000400*                              PERMANENT FILE.
000410*                      PVDAY.  DAILY-ELECTRICITY SUMMARY O/P,
000420*                              LINE SEQUENTIAL, DATE DESCENDING
000430*                              WITHIN EACH PANEL.
000440***
000450*    ERROR MESSAGES USED.
000460* PROGRAM SPECIFIC:
000470*                      PV101.
000480***
000490* CHANGES:
000500* 04/09/88 VBC - CIS COBOL CONTROL-BREAK SUMMARY SHAPE FIRST
000510*                WRITTEN FOR STOCK VALUATION ROLL-UPS.
000520* 17/01/90 VBC - FINAL-BREAK HANDLING TIDIED TO THE IDIOM LATER
000530*                CARRIED INTO PYRGSTR/VACPRINT.
000540* 25/11/92 VBC - RECAST FOR VS COBOL II - OBSOLETE SITE MACROS
000550*                REMOVED FROM THE SORT PROCEDURES.
000560* 09/06/95 VBC - INTERNAL SORT REPLACED A SEPARATE UTILITY STEP -
000570*                ONE FEWER JCL STEP PER RUN.
000580* 03/11/98 VBC - Y2K: DATE FIELDS ON THE SORT KEY WIDENED TO CCYY.
000590* 14/02/99 VBC - Y2K: CENTURY-ROLLOVER RE-TEST COMPLETED CLEAN.
000600* 21/07/04 VBC - COPYBOOK SPLIT ALIGNED WITH THE SEL/FD/WS
000610*                PATTERN NOW STANDARD ACROSS THE SUITE.
000620* 03/03/09 VBC - CARRIED THROUGH THE SUITE-WIDE MIGRATION TO
000630*                OPEN COBOL V3.00.00.
000640* 24/10/16 VBC - COPYBOOK NAMING BROUGHT INTO LINE WITH THE
000650*                WSNAMES.COB CONVENTION USED SUITE-WIDE.
000660* 15/01/17 VBC - BUILD LEVEL RAISED TO V3.02 FOR RDB PROCESSING
000670*                READINESS, THOUGH THIS SHAPE STAYS FILE-BASED.
000680* 16/04/24 VBC - COPYRIGHT NOTICE UPDATED TO SUPERSEDE ALL PRIOR
000690*                NOTICES ON THIS SHAPE.
000700* 10/12/25 VBC - 1.0.00 CREATED - CONTROL-BREAK SHAPE LIFTED FROM
000710*                       THE RD REPORT WRITER FINAL-BREAK IDIOM
000720*                       USED IN PYRGSTR/VACPRINT, RECAST ROUND A
000730*                       SORT SINCE THERE IS NO PRINTED REPORT.
000740* 21/12/25 VBC - 1.0.01 SCOPE RULE ADDED - TODAY'S READINGS MUST
000750*                       NEVER ENTER THE ROLL-UP.
000760* 06/01/26 VBC - 1.0.02 SORT CHANGED TO ASCENDING PANEL-ID,
000770*                       DESCENDING READING-DATE SO THE O/P FALLS
000780*                       OUT ALREADY IN THE WANTED EMISSION ORDER
000790*                       - NO SEPARATE REVERSAL PASS NEEDED.
000800* 15/01/26 VBC - 1.0.03 AVERAGE NOW USES DIVIDE ... ROUNDED PER
000810*                       THE HALF-UP RULE - WAS TRUNCATING.
000820* 07/02/26 VBC - 1.0.04 FIELD NAMES IN THE SORT RECORD BROUGHT
000830*                       INTO LINE WITH THE PV-SRT- PREFIX USED
000840*                       BY THE COPY REPLACING IN FDPVSRT.COB -
000850*                       PREVIOUS BUILD REFERENCED THE OLD
000860*                       PV-SORT- NAMES LEFT OVER FROM THE FIRST
000870*                       DRAFT OF THAT COPYBOOK.
000880* 07/02/26 VBC - 1.0.05 ADDED RUN-DATE BANNER USING THE SAME
000890*                       DATE-FORMAT BLOCK AS PV000/PYRGSTR.
000900* 09/08/26 VBC - 1.0.06 SPECIAL-NAMES ADDED BACK TO CONFIGURATION
000910*                       SECTION - CRT STATUS SET UP THE SAME WAY
000920*                       AS PYRGSTR/VACPRINT SO CONSOLE MESSAGES ON
000930*                       AN ABEND CAN SHOW THE OPERATOR A REASON.
000940***
000950*****************************************************************
000960*
000970* COPYRIGHT NOTICE.
000980* ****************
000990*
001000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
001010* SYSTEM'S PV (SOLAR PANEL) SUITE AND IS COPYRIGHT (C) VINCENT
001020* B COEN, 2025-2026 AND LATER.  DISTRIBUTED UNDER THE TERMS OF
001030* THE GNU GENERAL PUBLIC LICENSE; SEE THE FILE COPYING.
001040*
001050*****************************************************************
001060*
001070 ENVIRONMENT              DIVISION.
001080*================================
001090 CONFIGURATION            SECTION.
001100 SOURCE-COMPUTER.         IBM-370.
001110 OBJECT-COMPUTER.         IBM-370.
001120 SPECIAL-NAMES.
001130     CRT STATUS IS COB-CRT-STATUS.
001140*
001150 INPUT-OUTPUT              SECTION.
001160 FILE-CONTROL.
001170     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-SELPVHRV.COB".
001180     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-SELPVDAY.COB".
001190     SELECT PV-SORT-FILE ASSIGN TO "PVSRT".
001200*
001210 DATA                     DIVISION.
001220*================================
001230 FILE SECTION.
001240     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-FDPVHRV.COB".
001250     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-FDPVDAY.COB".
001260     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-FDPVSRT.COB".
001270*
001280 WORKING-STORAGE          SECTION.
001290*------------------------------
001300 77  PROG-NAME             PIC X(17) VALUE "PV010 (1.0.06)".
001310*
001320 01  WS-DATA.
001330     03  PV-HRV-STATUS     PIC XX.
001340     03  PV-DAY-STATUS     PIC XX.
001350     03  WS-REC-CNT        PIC 9(5)   VALUE ZERO.
001360     03  WS-DAY-CNT        PIC 9(5)   VALUE ZERO.
001370     03  WS-DATE-FORM      PIC 9      VALUE 1.
001380         88  WS-DATE-UK        VALUE 1.
001390         88  WS-DATE-USA       VALUE 2.
001400         88  WS-DATE-INTL      VALUE 3.
001410     03  WS-EOF-SRT-SW     PIC X      VALUE "N".
001420         88  WS-SORT-EOF       VALUE "Y".
001430     03  WS-1ST-GRP-SW     PIC X      VALUE "Y".
001440         88  WS-FIRST-GROUP    VALUE "Y".
001450     03  FILLER            PIC X(10).
001460*
001470* GROUP ACCUMULATORS FOR THE PANEL/DATE CONTROL BREAK - RESET AT
001480* THE START OF EVERY NEW GROUP BY CC040-START-GROUP.
001490*
001500 01  GS-GROUP-DATA.
001510     03  GS-PAN-ID           PIC 9(9).
001520     03  GS-DATE             PIC 9(8).
001530     03  GS-COUNT            BINARY-LONG UNSIGNED.
001540     03  GS-SUM              PIC 9(9)    COMP-3.
001550     03  GS-MIN              PIC 9(9)    COMP-3.
001560     03  GS-MAX              PIC 9(9)    COMP-3.
001570     03  FILLER              PIC X(05).
001580*
001590* RUN-DATE, BROKEN TO CCYY/MM/DD, AND RE-FORMATTED FOR THE O/P
001600* BANNER - SAME BLOCK/IDIOM USED IN VACPRINT.CBL & PYRGSTR.CBL.
001610*
001620 01  WS-RUN-DATE.
001630     03  WS-RUN-YEAR         PIC 9(4).
001640     03  WS-RUN-MONTH        PIC 99.
001650     03  WS-RUN-DAYS         PIC 99.
001660     03  FILLER              PIC X(02).
001670 01  WS-RUN-DATE9  REDEFINES WS-RUN-DATE
001680                             PIC 9(8).
001690*
001700 01  WS-DATE-FORMATS.
001710     03  WS-SWAP             PIC 99.
001720     03  WS-CONV-DATE        PIC X(10)   VALUE SPACES.
001730     03  WS-DATE             PIC X(10)   VALUE "99/99/9999".
001740     03  WS-UK REDEFINES WS-DATE.
001750         05  WS-DAYS         PIC 99.
001760         05  FILLER          PIC X.
001770         05  WS-MONTH        PIC 99.
001780         05  FILLER          PIC X.
001790         05  WS-YEAR         PIC 9(4).
001800     03  WS-USA REDEFINES WS-DATE.
001810         05  WS-USA-MONTH    PIC 99.
001820         05  FILLER          PIC X.
001830         05  WS-USA-DAYS     PIC 99.
001840         05  FILLER          PIC X.
001850         05  FILLER          PIC 9(4).
001860     03  WS-INTL REDEFINES WS-DATE.
001870         05  WS-INTL-YEAR    PIC 9(4).
001880         05  FILLER          PIC X.
001890         05  WS-INTL-MONTH   PIC 99.
001900         05  FILLER          PIC X.
001910         05  WS-INTL-DAYS    PIC 99.
001920     03  FILLER              PIC X(05).
001930*
001940 01  ERROR-MESSAGES.
001950     03  PV101   PIC X(46) VALUE
001960             "PV101 NO HOURLY READINGS PASSED BY PV000 EDIT".
001970     03  FILLER  PIC X(06).
001980*
001990 LINKAGE                  SECTION.
002000******************
002010     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-WSPVCALL.COB".
002020*
002030 PROCEDURE DIVISION USING PV-CALLING-DATA.
002040*========================================
002050*
002060 AA000-MAIN               SECTION.
002070********************************
002080     MOVE    ZERO TO PV-TERM-CODE.
002090     MOVE    ZERO TO WS-DAY-CNT.
002100     OPEN    OUTPUT PV-DAILY-FILE.
002110     SORT    PV-SORT-FILE
002120             ASCENDING  KEY PV-SRT-PAN-ID
002130             DESCENDING KEY PV-SRT-READING-DATE
002140             INPUT PROCEDURE  BB010-SORT-IN  THRU BB010-EXIT
002150             OUTPUT PROCEDURE CC010-SORT-OUT THRU CC010-EXIT.
002160     IF      PV-HRV-STATUS = "35"
002170             DISPLAY PV101
002180     END-IF.
002190     CLOSE   PV-DAILY-FILE.
002200     PERFORM ZZ070-CONVERT-RUN-DATE THRU ZZ070-EXIT.
002210     DISPLAY "PV010 - RUN DATE       : " WS-CONV-DATE.
002220     DISPLAY "PV010 - HOURLY RECS IN : " WS-REC-CNT.
002230     DISPLAY "PV010 - DAILY RECS OUT : " WS-DAY-CNT.
002240     GOBACK RETURNING ZERO.
002250*
002260 AA000-EXIT.  EXIT SECTION.
002270*
002280 BB010-SORT-IN            SECTION.
002290********************************
002300* FEEDS EVERY EDIT-CLEAN HOURLY READING WHOSE CALENDAR DATE IS
002310* STRICTLY BEFORE THE RUN DATE INTO THE SORT - THE SCOPE RULE
002320* (TODAY EXCLUDED) IS ENFORCED HERE, BEFORE THE RECORD EVER
002330* REACHES THE SORT WORK FILE.  CLASSIC READ-THEN-PERFORM-UNTIL
002340* LOOP - NO INLINE PERFORM BLOCK.
002350*
002360     MOVE    ZERO TO WS-REC-CNT.
002370     MOVE    "N"  TO WS-EOF-SRT-SW.
002380     OPEN    INPUT PV-HOURLY-VALID-FILE.
002390     IF      PV-HRV-STATUS = "35"
002400             GO TO   BB010-EXIT
002410     END-IF.
002420     PERFORM BB011-READ-VALID THRU BB011-EXIT.
002430     PERFORM BB012-RELEASE-IF-PRIOR THRU BB012-EXIT
002440             UNTIL   WS-SORT-EOF.
002450     CLOSE   PV-HOURLY-VALID-FILE.
002460 BB010-EXIT.
002470     EXIT    SECTION.
002480*
002490 BB011-READ-VALID.
002500     READ    PV-HOURLY-VALID-FILE NEXT RECORD
002510         AT END
002520             MOVE "Y" TO WS-EOF-SRT-SW
002530     END-READ.
002540 BB011-EXIT.
002550     EXIT.
002560*
002570 BB012-RELEASE-IF-PRIOR.
002580     ADD     1 TO WS-REC-CNT.
002590     IF      PV-HRV-READING-DATE NOT < PV-RUN-DATE
002600             GO TO BB012-SKIP
002610     END-IF.
002620     MOVE    PV-HRV-PAN-ID       TO PV-SRT-PAN-ID.
002630     MOVE    PV-HRV-READING-DATE TO PV-SRT-READING-DATE.
002640     MOVE    PV-HRV-GENERATED    TO PV-SRT-GENERATED.
002650     RELEASE PV-SORT-RECORD.
002660 BB012-SKIP.
002670     PERFORM BB011-READ-VALID THRU BB011-EXIT.
002680 BB012-EXIT.
002690     EXIT.
002700*
002710 CC010-SORT-OUT           SECTION.
002720********************************
002730* DRIVES THE SORTED (PANEL ASCENDING, DATE DESCENDING) HOURLY
002740* READINGS THROUGH THE CONTROL BREAK - THIS IS THE EQUIVALENT
002750* OF THE RD REPORT WRITER FINAL-BREAK IDIOM USED ELSEWHERE IN
002760* THE SUITE, RECAST AGAINST RETURN SINCE THERE IS NO PRINTED
002770* REPORT FOR THIS BATCH.
002780*
002790     MOVE    "Y" TO WS-1ST-GRP-SW.
002800     MOVE    "N" TO WS-EOF-SRT-SW.
002810     PERFORM CC011-RETURN-SORTED THRU CC011-EXIT.
002820     PERFORM CC020-PROCESS-SORTED-REC THRU CC020-EXIT
002830             UNTIL   WS-SORT-EOF.
002840     IF      NOT WS-FIRST-GROUP
002850             PERFORM CC030-EMIT-DAILY-RECORD THRU CC030-EXIT
002860     END-IF.
002870 CC010-EXIT.
002880     EXIT    SECTION.
002890*
002900 CC011-RETURN-SORTED.
002910     RETURN  PV-SORT-FILE
002920         AT END
002930             MOVE "Y" TO WS-EOF-SRT-SW
002940     END-RETURN.
002950 CC011-EXIT.
002960     EXIT.
002970*
002980 CC020-PROCESS-SORTED-REC.
002990     IF      WS-FIRST-GROUP
003000             PERFORM CC040-START-GROUP THRU CC040-EXIT
003010     ELSE
003020         IF  PV-SRT-PAN-ID = GS-PAN-ID
003030         AND PV-SRT-READING-DATE = GS-DATE
003040             PERFORM CC050-ACCUMULATE THRU CC050-EXIT
003050         ELSE
003060             PERFORM CC030-EMIT-DAILY-RECORD THRU CC030-EXIT
003070             PERFORM CC040-START-GROUP THRU CC040-EXIT
003080         END-IF
003090     END-IF.
003100     PERFORM CC011-RETURN-SORTED THRU CC011-EXIT.
003110 CC020-EXIT.
003120     EXIT.
003130*
003140 CC030-EMIT-DAILY-RECORD  SECTION.
003150********************************
003160* SUM/AVERAGE/MIN/MAX FOR THE GROUP JUST COMPLETED - AVERAGE
003170* IS DIVIDE ... ROUNDED TO GIVE THE REQUIRED HALF-UP 2
003180* DECIMAL PLACE RESULT.
003190*
003200     MOVE    GS-PAN-ID TO PV-DAY-PAN-ID.
003210     MOVE    GS-DATE   TO PV-DAY-DATE.
003220     MOVE    GS-SUM    TO PV-DAY-SUM.
003230     MOVE    GS-MIN    TO PV-DAY-MIN.
003240     MOVE    GS-MAX    TO PV-DAY-MAX.
003250     DIVIDE  GS-SUM BY GS-COUNT GIVING PV-DAY-AVERAGE ROUNDED.
003260     WRITE   PV-DAILY-RECORD.
003270     ADD     1 TO WS-DAY-CNT.
003280 CC030-EXIT.
003290     EXIT    SECTION.
003300*
003310 CC040-START-GROUP        SECTION.
003320********************************
003330     MOVE    "N" TO WS-1ST-GRP-SW.
003340     MOVE    PV-SRT-PAN-ID       TO GS-PAN-ID.
003350     MOVE    PV-SRT-READING-DATE TO GS-DATE.
003360     MOVE    1                   TO GS-COUNT.
003370     MOVE    PV-SRT-GENERATED    TO GS-SUM.
003380     MOVE    PV-SRT-GENERATED    TO GS-MIN.
003390     MOVE    PV-SRT-GENERATED    TO GS-MAX.
003400 CC040-EXIT.
003410     EXIT    SECTION.
003420*
003430 CC050-ACCUMULATE         SECTION.
003440********************************
003450     ADD     1                TO GS-COUNT.
003460     ADD     PV-SRT-GENERATED TO GS-SUM.
003470     IF      PV-SRT-GENERATED < GS-MIN
003480             MOVE PV-SRT-GENERATED TO GS-MIN
003490     END-IF.
003500     IF      PV-SRT-GENERATED > GS-MAX
003510             MOVE PV-SRT-GENERATED TO GS-MAX
003520     END-IF.
003530 CC050-EXIT.
003540     EXIT    SECTION.
003550*
003560 ZZ070-CONVERT-RUN-DATE    SECTION.
003570*********************************
003580*  CONVERTS PV-RUN-DATE (CCYYMMDD, FROM THE CALLER) INTO UK,
003590*  USA OR INTERNATIONAL FORMAT FOR THE SYSOUT BANNER - SAME
003600*  IDIOM AS ZZ070-CONVERT-DATE IN VACPRINT.CBL/PYRGSTR.CBL.
003610*
003620     MOVE     PV-RUN-DATE TO WS-RUN-DATE9.
003630     MOVE     WS-RUN-YEAR  TO WS-YEAR.
003640     MOVE     WS-RUN-MONTH TO WS-MONTH.
003650     MOVE     WS-RUN-DAYS  TO WS-DAYS.
003660     IF       WS-DATE-UK
003670              MOVE WS-DATE TO WS-CONV-DATE
003680              GO TO ZZ070-EXIT
003690     END-IF.
003700     IF       WS-DATE-USA
003710              MOVE WS-DAYS  TO WS-SWAP
003720              MOVE WS-MONTH TO WS-DAYS
003730              MOVE WS-SWAP  TO WS-MONTH
003740              MOVE WS-DATE  TO WS-CONV-DATE
003750              GO TO ZZ070-EXIT
003760     END-IF.
003770     MOVE     "CCYY/MM/DD" TO WS-DATE.
003780     MOVE     WS-RUN-YEAR  TO WS-INTL-YEAR.
003790     MOVE     WS-RUN-MONTH TO WS-INTL-MONTH.
003800     MOVE     WS-RUN-DAYS  TO WS-INTL-DAYS.
003810     MOVE     WS-DATE      TO WS-CONV-DATE.
003820 ZZ070-EXIT.
003830     EXIT     SECTION.
003840*
