000100*****************************************************************
000110*                                                               *
000120*            PANEL & HOURLY READING FILE VALIDATION             *
000130*                    ( PV SUITE START OF DAY )                  *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190 PROGRAM-ID.              PV000.
000200 AUTHOR.                  V B COEN.
000210 INSTALLATION.            APPLEWOOD COMPUTERS.
000220 DATE-WRITTEN.            12/03/1987.
000230 DATE-COMPILED.
000240 SECURITY.                NON-CONFIDENTIAL.
000250***
000260*    REMARKS.            VALIDATES THE PANEL MASTER AND THE RAW
000270*                        HOURLY ELECTRICITY READINGS BEFORE THE
000280*                        DAILY ELECTRICITY AGGREGATION (PV010)
000290*                        IS ALLOWED TO RUN AGAINST THEM.
000300***
000310*    VERSION.            SEE PROG-NAME IN WS.
000320***
000330*    CALLED MODULES.     NONE.
000340***
000350*    FILES USED :
000360*                      PVPAN.  PANEL MASTER, LINE SEQUENTIAL.
000370*                      PVHRL.  HOURLY READINGS, LINE SEQUENTIAL,
000380*                              NOT ASSUMED SORTED ON INPUT.
000390*                      PVHRV.  EDIT-CLEAN HOURLY READINGS, O/P
000400*                              FOR PV010 TO READ - AVOIDS
000410*                              RE-EDITING THE SAME DATA TWICE.
000420***
000430*    ERROR MESSAGES USED.
000440* PROGRAM SPECIFIC:
000450*                      PV001 - PV009.
000460***
000470* CHANGES:
000480* 12/03/87 VBC - CIS COBOL EDIT/VALIDATE SHAPE FIRST WRITTEN FOR
000490*                GENERAL LEDGER BATCH INPUT SCREENING.
000500* 30/08/89 VBC - DUPLICATE-KEY SCAN WIDENED TO CHECK THE WHOLE
000510*                TABLE BUILT SO FAR, NOT JUST THE PRIOR ENTRY.
000520* 14/02/92 VBC - RECAST FOR VS COBOL II - SITE MACRO CALLS NO
000530*                LONGER SUPPORTED WERE REMOVED.
000540* 19/07/94 VBC - KEY LOOKUP MOVED FROM INDEXED READ TO AN
000550*                IN-MEMORY TABLE SCAN - SITE HAD DROPPED ITS
000560*                ISAM HANDLER LICENCE.
000570* 21/10/98 VBC - Y2K: ALL 2-DIGIT YEAR WORK FIELDS ON THIS
000580*                SHAPE WIDENED TO CCYY.
000590* 11/01/99 VBC - Y2K: RE-RUN AGAINST CENTURY-ROLLOVER TEST DATA -
000600*                NO FURTHER FIELDS FOUND SHORT.
000610* 08/05/03 VBC - COPYBOOK SPLIT ALIGNED WITH THE SEL/FD/WS
000620*                PATTERN NOW STANDARD ACROSS THE SUITE.
000630* 03/03/09 VBC - CARRIED THROUGH THE SUITE-WIDE MIGRATION TO
000640*                OPEN COBOL V3.00.00.
000650* 24/10/16 VBC - COPYBOOK NAMING BROUGHT INTO LINE WITH THE
000660*                WSNAMES.COB CONVENTION USED SUITE-WIDE.
000670* 15/01/17 VBC - BUILD LEVEL RAISED TO V3.02 FOR RDB PROCESSING
000680*                READINESS, THOUGH THIS SHAPE STAYS FILE-BASED.
000690* 16/04/24 VBC - COPYRIGHT NOTICE UPDATED TO SUPERSEDE ALL PRIOR
000700*                NOTICES ON THIS SHAPE.
000710* 09/12/25 VBC - 1.0.00 CREATED - SPLIT OFF START-OF-DAY SHAPE
000720*                       USED BY THE PAYROLL PY000 MODULE.
000730* 20/12/25 VBC - 1.0.01 ADDED PVHRV WORK FILE SO PV010 NEED NOT
000740*                       REPEAT THE EDIT RULES.
000750* 04/01/26 VBC - 1.0.02 PANEL-ID LOOKUP CHANGED FROM INDEXED
000760*                       READ TO AN IN-MEMORY TABLE SCAN - NO
000770*                       ISAM HANDLER IN THIS BUILD.
000780* 22/01/26 VBC - 1.0.03 DUPLICATE-SERIAL CHECK WIDENED TO SCAN
000790*                       THE WHOLE TABLE, NOT JUST PRIOR ENTRY.
000800* 30/01/26 VBC - 1.0.04 LOOPS RECAST TO READ-THEN-PERFORM-UNTIL
000810*                       STYLE - INLINE PERFORM BLOCKS REMOVED.
000820* 07/02/26 VBC - 1.0.05 ADDED RUN-DATE BANNER USING THE SAME
000830*                       DATE-FORMAT BLOCK AS PV010/PYRGSTR.
000840* 09/08/26 VBC - 1.0.06 CC020 GIVEN ITS OWN WS-EDIT-SW - THE
000850*                       REQUIRED-FIELD CHECKS WERE BEING WIPED OUT
000860*                       BY DD010'S "MOVE N TO WS-FOUND-SW" BEFORE
000870*                       CC012 EVER LOOKED AT THEM.  PVPAN RAW
000880*                       SERIAL WIDENED TO X(20) SO AN OVERLENGTH
000890*                       SERIAL CAN ACTUALLY BE DETECTED AND PV004
000900*                       RAISED INSTEAD OF SITTING UNUSED.
000910* 09/08/26 VBC - 1.0.07 CC020 GENERATED-ELECTRICITY CHECK WAS
000920*                       TESTING "= ZERO" FOR A MISSING READING -
000930*                       A GENUINE OVERNIGHT READING OF ZERO IS
000940*                       VALID AND WAS BEING WRONGLY REJECTED WITH
000950*                       PV007.  NOW TESTS THE RAW GENERATED-X
000960*                       ALPHA REDEFINE FROM WSPVHRL FOR SPACES SO
000970*                       ONLY A TRULY ABSENT VALUE IS TURNED AWAY.
000980* 09/08/26 VBC - 1.0.08 SPECIAL-NAMES ADDED BACK TO CONFIGURATION
000990*                       SECTION - CRT STATUS SET UP THE SAME WAY
001000*                       AS PYRGSTR/VACPRINT SO CONSOLE MESSAGES ON
001010*                       AN ABEND CAN SHOW THE OPERATOR A REASON.
001020***
001030*****************************************************************
001040*
001050* COPYRIGHT NOTICE.
001060* ****************
001070*
001080* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
001090* SYSTEM'S PV (SOLAR PANEL) SUITE AND IS COPYRIGHT (C) VINCENT
001100* B COEN, 2025-2026 AND LATER.  DISTRIBUTED UNDER THE TERMS OF
001110* THE GNU GENERAL PUBLIC LICENSE; SEE THE FILE COPYING.
001120*
001130*****************************************************************
001140*
001150 ENVIRONMENT              DIVISION.
001160*================================
001170 CONFIGURATION            SECTION.
001180 SOURCE-COMPUTER.         IBM-370.
001190 OBJECT-COMPUTER.         IBM-370.
001200 SPECIAL-NAMES.
001210     CRT STATUS IS COB-CRT-STATUS.
001220*
001230 INPUT-OUTPUT              SECTION.
001240 FILE-CONTROL.
001250     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-SELPVPAN.COB".
001260     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-SELPVHRL.COB".
001270     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-SELPVHRV.COB".
001280*
001290 DATA                     DIVISION.
001300*================================
001310 FILE SECTION.
001320     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-FDPVPAN.COB".
001330     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-FDPVHRL.COB".
001340     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-FDPVHRV.COB".
001350*
001360 WORKING-STORAGE          SECTION.
001370*------------------------------
001380 77  PROG-NAME             PIC X(17) VALUE "PV000 (1.0.08)".
001390*
001400 01  WS-DATA.
001410     03  PV-PAN-STATUS     PIC XX.
001420     03  PV-HRL-STATUS     PIC XX.
001430     03  PV-HRV-STATUS     PIC XX.
001440     03  WS-REC-CNT        PIC 9(5)   VALUE ZERO.
001450     03  WS-PAN-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
001460     03  WS-REJECT-CNT     PIC 9(5)   VALUE ZERO.
001470     03  WS-ACCEPT-CNT     PIC 9(5)   VALUE ZERO.
001480     03  WS-SUB-1          BINARY-SHORT UNSIGNED VALUE ZERO.
001490     03  WS-DATE-FORM      PIC 9      VALUE 1.
001500         88  WS-DATE-UK        VALUE 1.
001510         88  WS-DATE-USA       VALUE 2.
001520         88  WS-DATE-INTL      VALUE 3.
001530     03  WS-EOF-PAN-SW     PIC X      VALUE "N".
001540         88  WS-PANEL-EOF      VALUE "Y".
001550     03  WS-EOF-HRL-SW     PIC X      VALUE "N".
001560         88  WS-HOURLY-EOF     VALUE "Y".
001570     03  WS-FOUND-SW       PIC X      VALUE "N".
001580         88  WS-PANEL-FOUND    VALUE "Y".
001590     03  WS-EDIT-SW        PIC X      VALUE "N".
001600         88  WS-EDIT-OK        VALUE "Y".
001610     03  WS-DUP-SW         PIC X      VALUE "N".
001620         88  WS-SERIAL-DUP     VALUE "Y".
001630     03  FILLER            PIC X(10).
001640*
001650* PANEL MASTER HELD IN MEMORY ONCE LOADED - NO ISAM HANDLER IS
001660* AVAILABLE FOR THIS BUILD SO LOOKUPS ARE A TABLE SCAN RATHER
001670* THAN AN INDEXED READ.  TABLE SIZED GENEROUSLY FOR A SMALL
001680* INSTALLED BASE OF PANELS - SEE PV009 IF THIS RUN OUT.
001690*
001700 01  PV-PANEL-TABLE.
001710     03  PV-PANEL-ENTRY    OCCURS 2000 TIMES.
001720         05  PVT-PAN-ID       PIC 9(9).
001730         05  PVT-PAN-SERIAL   PIC X(16).
001740         05  FILLER           PIC X(05).
001750*
001760* RUN-DATE, BROKEN TO CCYY/MM/DD, AND RE-FORMATTED FOR THE O/P
001770* BANNER - SAME BLOCK/IDIOM USED IN VACPRINT.CBL & PYRGSTR.CBL.
001780*
001790 01  WS-RUN-DATE.
001800     03  WS-RUN-YEAR         PIC 9(4).
001810     03  WS-RUN-MONTH        PIC 99.
001820     03  WS-RUN-DAYS         PIC 99.
001830     03  FILLER              PIC X(02).
001840 01  WS-RUN-DATE9  REDEFINES WS-RUN-DATE
001850                             PIC 9(8).
001860*
001870 01  WS-DATE-FORMATS.
001880     03  WS-SWAP             PIC 99.
001890     03  WS-CONV-DATE        PIC X(10)   VALUE SPACES.
001900     03  WS-DATE             PIC X(10)   VALUE "99/99/9999".
001910     03  WS-UK REDEFINES WS-DATE.
001920         05  WS-DAYS         PIC 99.
001930         05  FILLER          PIC X.
001940         05  WS-MONTH        PIC 99.
001950         05  FILLER          PIC X.
001960         05  WS-YEAR         PIC 9(4).
001970     03  WS-USA REDEFINES WS-DATE.
001980         05  WS-USA-MONTH    PIC 99.
001990         05  FILLER          PIC X.
002000         05  WS-USA-DAYS     PIC 99.
002010         05  FILLER          PIC X.
002020         05  FILLER          PIC 9(4).
002030     03  WS-INTL REDEFINES WS-DATE.
002040         05  WS-INTL-YEAR    PIC 9(4).
002050         05  FILLER          PIC X.
002060         05  WS-INTL-MONTH   PIC 99.
002070         05  FILLER          PIC X.
002080         05  WS-INTL-DAYS    PIC 99.
002090     03  FILLER              PIC X(05).
002100*
002110 01  ERROR-MESSAGES.
002120     03  PV001   PIC X(40) VALUE
002130             "PV001 PANEL FILE NOT FOUND - ABORTING".
002140     03  PV002   PIC X(40) VALUE
002150             "PV002 HOURLY FILE NOT FOUND - ABORTING".
002160     03  PV003   PIC X(48) VALUE
002170             "PV003 PANEL SERIAL BLANK/MISSING - PANEL-ID = ".
002180     03  PV004   PIC X(50) VALUE
002190             "PV004 PANEL SERIAL EXCEEDS 16 CHARS - PANEL-ID = ".
002200     03  PV005   PIC X(46) VALUE
002210             "PV005 DUPLICATE PANEL SERIAL - PANEL-ID = ".
002220     03  PV006   PIC X(46) VALUE
002230             "PV006 HOURLY READING DATE/TIME MISSING - ID = ".
002240     03  PV007   PIC X(52) VALUE
002250             "PV007 HOURLY GENERATED ELECTRICITY MISSING - ID = ".
002260     03  PV008   PIC X(52) VALUE
002270             "PV008 HOURLY PANEL-ID NOT ON PANEL MASTER - ID = ".
002280     03  PV009   PIC X(46) VALUE
002290             "PV009 PANEL TABLE FULL - REMAINING PANELS".
002300     03  FILLER  PIC X(06).
002310*
002320 LINKAGE                  SECTION.
002330******************
002340     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-WSPVCALL.COB".
002350*
002360 PROCEDURE DIVISION USING PV-CALLING-DATA.
002370*========================================
002380*
002390 AA000-MAIN               SECTION.
002400********************************
002410     MOVE    ZERO TO PV-TERM-CODE.
002420     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
002430     IF      PV-TERM-CODE NOT = ZERO
002440             GOBACK RETURNING PV-TERM-CODE
002450     END-IF.
002460     PERFORM BB010-LOAD-PANEL-TABLE THRU BB010-EXIT.
002470     PERFORM CC010-VALIDATE-HOURLY-RECS THRU CC010-EXIT.
002480     PERFORM AA020-CLOSE-FILES THRU AA020-EXIT.
002490     PERFORM ZZ070-CONVERT-RUN-DATE THRU ZZ070-EXIT.
002500     DISPLAY "PV000 - RUN DATE       : " WS-CONV-DATE.
002510     DISPLAY "PV000 - PANELS LOADED  : " WS-PAN-CNT.
002520     DISPLAY "PV000 - READINGS KEPT  : " WS-ACCEPT-CNT.
002530     DISPLAY "PV000 - READINGS REJECT: " WS-REJECT-CNT.
002540     GOBACK RETURNING ZERO.
002550*
002560 AA000-EXIT.  EXIT SECTION.
002570*
002580 AA010-OPEN-FILES          SECTION.
002590*********************************
002600     OPEN    INPUT  PV-PANEL-FILE.
002610     IF      PV-PAN-STATUS NOT = "00"
002620             DISPLAY PV001
002630             MOVE    8 TO PV-TERM-CODE
002640             GO TO   AA010-EXIT
002650     END-IF.
002660     OPEN    INPUT  PV-HOURLY-FILE.
002670     IF      PV-HRL-STATUS NOT = "00"
002680             DISPLAY PV002
002690             CLOSE   PV-PANEL-FILE
002700             MOVE    8 TO PV-TERM-CODE
002710             GO TO   AA010-EXIT
002720     END-IF.
002730     OPEN    OUTPUT PV-HOURLY-VALID-FILE.
002740 AA010-EXIT.
002750     EXIT    SECTION.
002760*
002770 AA020-CLOSE-FILES          SECTION.
002780**********************************
002790     CLOSE   PV-PANEL-FILE
002800             PV-HOURLY-FILE
002810             PV-HOURLY-VALID-FILE.
002820 AA020-EXIT.
002830     EXIT    SECTION.
002840*
002850 BB010-LOAD-PANEL-TABLE    SECTION.
002860*********************************
002870* LOADS EVERY PANEL-MASTER RECORD INTO PV-PANEL-TABLE, CHECKING
002880* THE SERIAL-NUMBER EDIT RULES ALONG THE WAY.  A REJECTED PANEL
002890* IS STILL LOADED INTO THE TABLE (SO HOURLY READINGS REFERENCING
002900* IT ARE STILL RESOLVABLE) BUT IS REPORTED TO SYSOUT AS AN EDIT
002910* EXCEPTION.  CLASSIC READ-THEN-PERFORM-UNTIL LOOP - NO INLINE
002920* PERFORM BLOCK.
002930*
002940     MOVE    ZERO TO WS-PAN-CNT.
002950     MOVE    "N"  TO WS-EOF-PAN-SW.
002960     PERFORM BB011-READ-PANEL THRU BB011-EXIT.
002970     PERFORM BB012-STORE-PANEL THRU BB012-EXIT
002980             UNTIL   WS-PANEL-EOF.
002990 BB010-EXIT.
003000     EXIT    SECTION.
003010*
003020 BB011-READ-PANEL.
003030     READ    PV-PANEL-FILE NEXT RECORD
003040         AT END
003050             MOVE "Y" TO WS-EOF-PAN-SW
003060     END-READ.
003070 BB011-EXIT.
003080     EXIT.
003090*
003100 BB012-STORE-PANEL.
003110     ADD     1 TO WS-PAN-CNT.
003120     IF      WS-PAN-CNT > 2000
003130             DISPLAY PV009
003140             SUBTRACT 1 FROM WS-PAN-CNT
003150             MOVE    "Y" TO WS-EOF-PAN-SW
003160             GO TO   BB012-EXIT
003170     END-IF.
003180     PERFORM BB020-EDIT-PANEL-SERIAL THRU BB020-EXIT.
003190     MOVE    PV-PAN-ID     TO PVT-PAN-ID (WS-PAN-CNT).
003200     MOVE    PV-PAN-SERIAL TO PVT-PAN-SERIAL (WS-PAN-CNT).
003210     PERFORM BB011-READ-PANEL THRU BB011-EXIT.
003220 BB012-EXIT.
003230     EXIT.
003240*
003250 BB020-EDIT-PANEL-SERIAL   SECTION.
003260*********************************
003270* PANEL-SERIAL REQUIRED (BLANK TEST BELOW), <= 16 CHARS (PVPAN
003280* HOLDS THE RAW SERIAL AT X(20) SO AN OVERLENGTH VALUE CAN STILL
003290* BE SEEN AND FLAGGED BY PV004 BEFORE IT IS TRUNCATED INTO THE
003300* 16-CHAR TABLE ENTRY), AND UNIQUE ACROSS ALL PANELS ALREADY
003310* LOADED INTO THE TABLE.
003320*
003330     MOVE    "N" TO WS-DUP-SW.
003340     IF      PV-PAN-SERIAL = SPACES
003350             DISPLAY PV003 PV-PAN-ID
003360             GO TO   BB020-EXIT
003370     END-IF.
003380     IF      PV-PAN-SERIAL (17:4) NOT = SPACES
003390             DISPLAY PV004 PV-PAN-ID
003400                     " SERIAL = " PV-PAN-SERIAL
003410     END-IF.
003420     PERFORM BB021-SCAN-FOR-DUP THRU BB021-EXIT
003430             VARYING WS-SUB-1 FROM 1 BY 1
003440             UNTIL   WS-SUB-1 > WS-PAN-CNT - 1
003450             OR      WS-SERIAL-DUP.
003460     IF      WS-SERIAL-DUP
003470             DISPLAY PV005 PV-PAN-ID
003480                     " SERIAL = " PV-PAN-SERIAL (1:16)
003490     END-IF.
003500 BB020-EXIT.
003510     EXIT    SECTION.
003520*
003530 BB021-SCAN-FOR-DUP.
003540     IF      PVT-PAN-SERIAL (WS-SUB-1) = PV-PAN-SERIAL (1:16)
003550             MOVE "Y" TO WS-DUP-SW
003560     END-IF.
003570 BB021-EXIT.
003580     EXIT.
003590*
003600 CC010-VALIDATE-HOURLY-RECS SECTION.
003610**********************************
003620* READS EVERY RAW HOURLY-ELECTRICITY RECORD, APPLIES THE
003630* REQUIRED-FIELD AND PANEL-REFERENCE EDIT RULES, AND COPIES
003640* ONLY THE EDIT-CLEAN READINGS TO PV-HOURLY-VALID-FILE FOR
003650* PV010 TO AGGREGATE.  REJECTS ARE COUNTED AND LISTED TO
003660* SYSOUT RATHER THAN REJECTED AT REQUEST TIME.
003670*
003680     MOVE    ZERO TO WS-ACCEPT-CNT WS-REJECT-CNT.
003690     MOVE    "N"  TO WS-EOF-HRL-SW.
003700     PERFORM CC011-READ-HOURLY THRU CC011-EXIT.
003710     PERFORM CC012-EDIT-AND-COPY THRU CC012-EXIT
003720             UNTIL   WS-HOURLY-EOF.
003730 CC010-EXIT.
003740     EXIT    SECTION.
003750*
003760 CC011-READ-HOURLY.
003770     READ    PV-HOURLY-FILE NEXT RECORD
003780         AT END
003790             MOVE "Y" TO WS-EOF-HRL-SW
003800     END-READ.
003810 CC011-EXIT.
003820     EXIT.
003830*
003840 CC012-EDIT-AND-COPY.
003850     PERFORM CC020-EDIT-HOURLY-RECORD THRU CC020-EXIT.
003860     IF      WS-EDIT-OK
003870     AND     WS-PANEL-FOUND
003880             ADD   1 TO WS-ACCEPT-CNT
003890             MOVE  PV-HOURLY-RECORD TO PV-HOURLY-VALID-RECORD
003900             WRITE PV-HOURLY-VALID-RECORD
003910     ELSE
003920             ADD   1 TO WS-REJECT-CNT
003930     END-IF.
003940     PERFORM CC011-READ-HOURLY THRU CC011-EXIT.
003950 CC012-EXIT.
003960     EXIT.
003970*
003980 CC020-EDIT-HOURLY-RECORD  SECTION.
003990*********************************
004000* HOURLY-READING-AT / HOURLY-GENERATED-ELECTRICITY REQUIRED-FIELD
004010* CHECKS RUN ON WS-EDIT-SW, KEPT SEPARATE FROM WS-FOUND-SW WHICH
004020* DD010 OWNS FOR THE PANEL-REFERENCE CHECK - CC012 NOW LOOKS AT
004030* BOTH BEFORE COUNTING A READING AS ACCEPTED.
004040* GENERATED-ELECTRICITY IS CHECKED ON ITS RAW ALPHA REDEFINE, NOT
004050* ON THE NUMERIC VALUE - A GENUINE READING OF ZERO (PANEL MADE NO
004060* POWER OVERNIGHT) IS A VALID READING AND MUST NOT TRIP PV007;
004070* ONLY A TRULY BLANK RAW FIELD MEANS THE VALUE WAS NEVER SUPPLIED.
004080*
004090     MOVE    "Y" TO WS-EDIT-SW.
004100     IF      PV-HRL-READING-AT = ZERO
004110             DISPLAY PV006 PV-HRL-ID
004120             MOVE    "N" TO WS-EDIT-SW
004130     END-IF.
004140     IF      PV-HRL-GENERATED-X = SPACES
004150             DISPLAY PV007 PV-HRL-ID
004160             MOVE    "N" TO WS-EDIT-SW
004170     END-IF.
004180     PERFORM DD010-FIND-PANEL THRU DD010-EXIT.
004190     IF      NOT WS-PANEL-FOUND
004200             DISPLAY PV008 PV-HRL-ID
004210     END-IF.
004220 CC020-EXIT.
004230     EXIT    SECTION.
004240*
004250 DD010-FIND-PANEL          SECTION.
004260*********************************
004270* LINEAR SCAN OF PV-PANEL-TABLE - SEE REMARKS UNDER BB010 AS TO
004280* WHY THIS IS NOT AN INDEXED READ OR A SEARCH.
004290*
004300     MOVE    "N" TO WS-FOUND-SW.
004310     PERFORM DD011-SCAN-PANEL THRU DD011-EXIT
004320             VARYING WS-SUB-1 FROM 1 BY 1
004330             UNTIL   WS-SUB-1 > WS-PAN-CNT
004340             OR      WS-PANEL-FOUND.
004350 DD010-EXIT.
004360     EXIT    SECTION.
004370*
004380 DD011-SCAN-PANEL.
004390     IF      PVT-PAN-ID (WS-SUB-1) = PV-HRL-PAN-ID
004400             MOVE "Y" TO WS-FOUND-SW
004410     END-IF.
004420 DD011-EXIT.
004430     EXIT.
004440*
004450 ZZ070-CONVERT-RUN-DATE    SECTION.
004460*********************************
004470*  CONVERTS PV-RUN-DATE (CCYYMMDD, FROM THE CALLER) INTO UK,
004480*  USA OR INTERNATIONAL FORMAT FOR THE SYSOUT BANNER - SAME
004490*  IDIOM AS ZZ070-CONVERT-DATE IN VACPRINT.CBL/PYRGSTR.CBL.
004500*
004510     MOVE     PV-RUN-DATE TO WS-RUN-DATE9.
004520     MOVE     WS-RUN-YEAR  TO WS-YEAR.
004530     MOVE     WS-RUN-MONTH TO WS-MONTH.
004540     MOVE     WS-RUN-DAYS  TO WS-DAYS.
004550     IF       WS-DATE-UK
004560              MOVE WS-DATE TO WS-CONV-DATE
004570              GO TO ZZ070-EXIT
004580     END-IF.
004590     IF       WS-DATE-USA
004600              MOVE WS-DAYS  TO WS-SWAP
004610              MOVE WS-MONTH TO WS-DAYS
004620              MOVE WS-SWAP  TO WS-MONTH
004630              MOVE WS-DATE  TO WS-CONV-DATE
004640              GO TO ZZ070-EXIT
004650     END-IF.
004660     MOVE     "CCYY/MM/DD" TO WS-DATE.
004670     MOVE     WS-RUN-YEAR  TO WS-INTL-YEAR.
004680     MOVE     WS-RUN-MONTH TO WS-INTL-MONTH.
004690     MOVE     WS-RUN-DAYS  TO WS-INTL-DAYS.
004700     MOVE     WS-DATE      TO WS-CONV-DATE.
004710 ZZ070-EXIT.
004720     EXIT     SECTION.
004730*
