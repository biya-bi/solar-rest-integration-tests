000100* 09/12/25 VBC - CREATED, LINKAGE CARRIED FROM PV000 INTO
000110*                PV010 - RUN-DATE FIXES "TODAY" ONCE FOR BOTH
000120*                PROGRAMS SO A RUN STARTED EITHER SIDE OF
000130*                MIDNIGHT CAN'T SPLIT THE ROLL-UP.
000140* 04/01/26 VBC - ADDED PV-TERM-CODE, MIRRORS ACAS WS-TERM-CODE.
000150*
000160 01  PV-CALLING-DATA.
000170     03  PV-CALLED             PIC X(8).
000180     03  PV-CALLER             PIC X(8).
000190* CCYYMMDD - "TODAY"
000200     03  PV-RUN-DATE           PIC 9(8).
000210     03  PV-TERM-CODE          PIC 99.
000220     03  FILLER                PIC X(08).
000230*
