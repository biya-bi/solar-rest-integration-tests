000100* 09/12/25 VBC - CREATED, RAW HOURLY READINGS, LINE SEQUENTIAL.
000110*  NOT ASSUMED SORTED ON INPUT - SEE PV000/PV010.
000120*
000130     SELECT   PV-HOURLY-FILE ASSIGN TO "PVHRL"
000140              ORGANIZATION  IS LINE SEQUENTIAL
000150              ACCESS MODE   IS SEQUENTIAL
000160              FILE STATUS   IS PV-HRL-STATUS.
000170*
