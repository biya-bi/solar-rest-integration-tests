000100* 10/12/25 VBC - CREATED.
000110*
000120 FD  PV-DAILY-FILE
000130     LABEL RECORDS ARE STANDARD.
000140     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-WSPVDAY.COB".
000150*
