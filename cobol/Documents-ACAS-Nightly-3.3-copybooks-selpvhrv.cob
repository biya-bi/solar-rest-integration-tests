000100* 20/12/25 VBC - CREATED, EDIT-CLEAN HOURLY WORK FILE WRITTEN
000110*                BY PV000 AA010-VALIDATE-HOURLY-RECS AND READ
000120*                BY PV010 - AVOIDS RE-EDITING READINGS TWICE.
000130*
000140     SELECT   PV-HOURLY-VALID-FILE ASSIGN TO "PVHRV"
000150              ORGANIZATION  IS LINE SEQUENTIAL
000160              ACCESS MODE   IS SEQUENTIAL
000170              FILE STATUS   IS PV-HRV-STATUS.
000180*
