000100* 09/12/25 VBC - CREATED, PANEL MASTER, LINE SEQUENTIAL.
000110*
000120     SELECT   PV-PANEL-FILE ASSIGN TO "PVPAN"
000130              ORGANIZATION  IS LINE SEQUENTIAL
000140              ACCESS MODE   IS SEQUENTIAL
000150              FILE STATUS   IS PV-PAN-STATUS.
000160*
