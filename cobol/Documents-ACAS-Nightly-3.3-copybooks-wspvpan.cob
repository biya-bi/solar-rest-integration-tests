000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR PANEL MASTER      *
000130*           FILE                           *
000140*     USES PAN-ID AS KEY                   *
000150********************************************
000160*  FILE SIZE 98 BYTES.
000170*
000180* 09/12/25 VBC - CREATED FOR NEW PV (SOLAR PANEL) SUITE.
000190* 15/12/25 VBC - LAT/LONG WIDENED TO S9(3)V9(6) PER METER SPEC.
000200* 04/01/26 VBC - ADDED 88'S FOR PAN-UOM, FILLER RESIZED.
000210* 09/08/26 VBC - PAN-SERIAL WIDENED TO X(20) SO PV000 CAN SEE
000220*                AN OVERLENGTH SERIAL BEFORE IT IS TRUNCATED
000230*                INTO THE 16-CHAR TABLE ENTRY.  FILLER CUT
000240*                BACK TO SUIT - RECORD LENGTH UNCHANGED.
000250*
000260 01  PV-PANEL-RECORD.
000270     03  PV-PAN-ID             PIC 9(9).
000280* UNIQUE, REQUIRED, <= 16 CHARS - SEE PV000 BB020 FOR THE
000290* OVERLENGTH EDIT AGAINST THIS RAW FIELD.
000300     03  PV-PAN-SERIAL         PIC X(20).
000310     03  PV-PAN-LATITUDE       PIC S9(3)V9(6)
000320                                SIGN LEADING SEPARATE.
000330     03  PV-PAN-LONGITUDE      PIC S9(3)V9(6)
000340                                SIGN LEADING SEPARATE.
000350     03  PV-PAN-BRAND          PIC X(30).
000360     03  PV-PAN-UOM            PIC X(2).
000370         88  PV-PAN-UOM-WATTS      VALUE "W ".
000380         88  PV-PAN-UOM-KILOWATTS  VALUE "KW".
000390     03  FILLER                PIC X(17).
000400*
