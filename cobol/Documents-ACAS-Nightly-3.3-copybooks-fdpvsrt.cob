000100* 22/12/25 VBC - CREATED, INTERNAL SORT WORK FILE FOR THE
000110*                PANEL/DATE CONTROL BREAK IN PV010 BB-SERIES.
000120*                NO SELECT NEEDED - INTERNAL SORT, NOT GIVING.
000130* 30/01/26 VBC - RENAMED EVERY LEAF FIELD HRL- TO SRT- - SEE
000140*                THE NOTE IN FDPVHRV.COB.
000150* 09/08/26 VBC - ADDED THE SRT- RENAME FOR THE NEW GENERATED-X
000160*                REDEFINE PICKED UP FROM WSPVHRL.COB.
000170*
000180 SD  PV-SORT-FILE.
000190     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-WSPVHRL.COB"
000200      REPLACING ==PV-HOURLY-RECORD== BY ==PV-SORT-RECORD==
000210                ==PV-HRL-ID==        BY ==PV-SRT-ID==
000220                ==PV-HRL-PAN-ID==    BY ==PV-SRT-PAN-ID==
000230                ==PV-HRL-GENERATED-X==
000240                                  BY ==PV-SRT-GENERATED-X==
000250                ==PV-HRL-GENERATED== BY ==PV-SRT-GENERATED==
000260                ==PV-HRL-READING-AT==
000270                                  BY ==PV-SRT-READING-AT==
000280                ==PV-HRL-READING-DATE==
000290                                  BY ==PV-SRT-READING-DATE==
000300                ==PV-HRL-READING-TIME==
000310                                  BY ==PV-SRT-READING-TIME==.
000320*
