000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR DAILY             *
000130*     ELECTRICITY SUMMARY FILE             *
000140*     ONE RECORD PER PANEL / DATE          *
000150********************************************
000160*  FILE SIZE 73 BYTES.
000170*
000180* 10/12/25 VBC - CREATED FOR NEW PV (SOLAR PANEL) SUITE.
000190* 02/01/26 VBC - AVERAGE WIDENED TO 9(7)V99 - LARGE ARRAYS
000200*                OF READINGS WERE OVERFLOWING 9(5)V99.
000210*
000220 01  PV-DAILY-RECORD.
000230     03  PV-DAY-PAN-ID         PIC 9(9).
000240* CCYYMMDD
000250     03  PV-DAY-DATE           PIC 9(8).
000260     03  PV-DAY-SUM            PIC 9(9).
000270* ROUNDED, 2 DP
000280     03  PV-DAY-AVERAGE        PIC 9(7)V99.
000290     03  PV-DAY-MIN            PIC 9(9).
000300     03  PV-DAY-MAX            PIC 9(9).
000310     03  FILLER                PIC X(20).
000320*
