000100* 09/12/25 VBC - CREATED.
000110*
000120 FD  PV-HOURLY-FILE
000130     LABEL RECORDS ARE STANDARD.
000140     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-WSPVHRL.COB".
000150*
