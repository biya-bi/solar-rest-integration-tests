000100* 20/12/25 VBC - CREATED.
000110* 30/01/26 VBC - RENAMED EVERY LEAF FIELD HRL- TO HRV- SO THIS
000120*                COPY AND FDPVHRL'S COPY OF THE SAME LAYOUT CAN
000130*                BOTH LIVE IN PV010'S DATA DIVISION TOGETHER.
000140* 09/08/26 VBC - ADDED THE HRV- RENAME FOR THE NEW GENERATED-X
000150*                REDEFINE PICKED UP FROM WSPVHRL.COB.
000160*
000170 FD  PV-HOURLY-VALID-FILE
000180     LABEL RECORDS ARE STANDARD.
000190     COPY "DOCUMENTS-ACAS-NIGHTLY-3.3-COPYBOOKS-WSPVHRL.COB"
000200      REPLACING ==PV-HOURLY-RECORD== BY ==PV-HOURLY-VALID-REC==
000210                ==PV-HRL-ID==        BY ==PV-HRV-ID==
000220                ==PV-HRL-PAN-ID==    BY ==PV-HRV-PAN-ID==
000230                ==PV-HRL-GENERATED-X==
000240                                  BY ==PV-HRV-GENERATED-X==
000250                ==PV-HRL-GENERATED== BY ==PV-HRV-GENERATED==
000260                ==PV-HRL-READING-AT==
000270                                  BY ==PV-HRV-READING-AT==
000280                ==PV-HRL-READING-DATE==
000290                                  BY ==PV-HRV-READING-DATE==
000300                ==PV-HRL-READING-TIME==
000310                                  BY ==PV-HRV-READING-TIME==.
000320*
