000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR HOURLY            *
000130*     ELECTRICITY READING FILE             *
000140*     USES HRL-ID AS KEY                   *
000150********************************************
000160*  FILE SIZE 61 BYTES.
000170*
000180* 09/12/25 VBC - CREATED FOR NEW PV (SOLAR PANEL) SUITE.
000190* 22/12/25 VBC - READING-AT SPLIT INTO DATE/TIME SUB-FIELDS SO
000200*                THE DATE PART CAN DRIVE THE SCOPE RULE AND THE
000210*                SORT KEY IN PV010 WITHOUT UNSTRINGING IT.
000220* 09/08/26 VBC - ADDED AN X(9) REDEFINE OVER GENERATED SO PV000
000230*                CAN TEST FOR A MISSING READING BY SPACES - A
000240*                GENUINE READING OF ZERO (PANEL GENERATED
000250*                NOTHING OVERNIGHT) IS VALID AND MUST NOT BE
000260*                TURNED AWAY BY A "= ZERO" TEST.
000270*
000280 01  PV-HOURLY-RECORD.
000290     03  PV-HRL-ID             PIC 9(9).
000300     03  PV-HRL-PAN-ID         PIC 9(9).
000310     03  PV-HRL-GENERATED      PIC 9(9).
000320     03  PV-HRL-GENERATED-X REDEFINES PV-HRL-GENERATED
000330                             PIC X(9).
000340     03  PV-HRL-READING-AT.
000350* CCYYMMDD
000360         05  PV-HRL-READING-DATE   PIC 9(8).
000370* HHMMSS
000380         05  PV-HRL-READING-TIME   PIC 9(6).
000390     03  FILLER                PIC X(20).
000400*
